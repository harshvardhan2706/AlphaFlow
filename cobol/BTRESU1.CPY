000010******************************************************************
000020*    COPY        : BTRESU1                                       *
000030*    PROGRAMADOR : JORGE LUIS RAMIREZ CASTRO (JLRC)              *
000040*    APLICACION  : BACKTESTING DE ESTRATEGIAS                    *
000050*    PROGRAMA    : BKTEST1                                       *
000060*    DESCRIPCION : AREA DE TRABAJO DEL REPORTE DE RESULTADOS,    *
000070*                : 132 COLUMNAS, CON SUS TRES VISTAS (CABECERA,  *
000080*                : DETALLE DE OPERACION Y TOTALES), Y EL AREA    *
000090*                : DE LAS METRICAS DE DESEMPENO YA CALCULADAS.   *
000100*    ARCHIVOS    : BTRESU=A                                      *
000110******************************************************************
000120 01  WKS-LINEA-SALIDA                  PIC X(132).
000130
000140 01  WKS-CABECERA REDEFINES WKS-LINEA-SALIDA.
000150     02 FILLER                         PIC X(10).
000160     02 WKS-CAB-TITULO                 PIC X(40).
000170     02 FILLER                         PIC X(82).
000180
000190 01  WKS-DETALLE  REDEFINES WKS-LINEA-SALIDA.
000200     02 FILLER                         PIC X(05).
000210     02 WKS-DET-TIPO                   PIC X(05).
000220     02 FILLER                         PIC X(03).
000230     02 WKS-DET-FECHA                  PIC X(10).
000240     02 FILLER                         PIC X(03).
000250     02 WKS-DET-PRECIO                 PIC Z,ZZZ,ZZ9.9999-.
000260     02 FILLER                         PIC X(03).
000270     02 WKS-DET-GANANCIA               PIC Z,ZZZ,ZZZ,ZZ9.99-.
000280     02 FILLER                         PIC X(03).
000290     02 WKS-DET-SALDO                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
000300     02 FILLER                         PIC X(51).
000310
000320 01  WKS-TOTALES  REDEFINES WKS-LINEA-SALIDA.
000330     02 FILLER                         PIC X(05).
000340     02 WKS-TOT-ETIQUETA               PIC X(30).
000350     02 WKS-TOT-VALOR                  PIC Z,ZZZ,ZZZ,ZZ9.9999-.
000360     02 FILLER                         PIC X(78).
000370
000380******************************************************************
000390*          M E T R I C A S   D E   D E S E M P E N O             *
000400******************************************************************
000410 01  WKS-METRICAS.
000420     02 BTRS-TOTAL-OPERACIONES         PIC 9(05).
000430     02 BTRS-GANANCIA-TOTAL            PIC S9(11)V99.
000440     02 BTRS-PORC-ACIERTO              PIC S9(3)V99.
000450     02 BTRS-DD-MONTO                  PIC S9(11)V99.
000460     02 BTRS-DD-PORCENTAJE             PIC S9(3)V9999.
000470     02 BTRS-CAGR-PORCENTAJE           PIC S9(5)V9999.
000480     02 BTRS-SHARPE                    PIC S9(3)V9999.
000490     02 BTRS-SORTINO                   PIC S9(3)V9999.
000500     02 BTRS-CALMAR                    PIC S9(3)V9999.
000510     02 BTRS-VOLATILIDAD               PIC S9(3)V9999.
000520     02 BTRS-VAR-95                    PIC S9(3)V9999.
000530     02 BTRS-SALDO-FINAL               PIC S9(11)V99.
