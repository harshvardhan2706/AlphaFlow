000010******************************************************************
000020* FECHA       : 12/08/1992                                       *
000030* PROGRAMADOR : MARIA ELENA CASTILLO SIC (MECS)                  *
000040* APLICACION  : BACKTESTING DE ESTRATEGIAS                       *
000050* PROGRAMA    : TSR1B001                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CORRE UNA ESTRATEGIA DE NEGOCIACION SOBRE UNA    *
000080*             : SERIE DE BARRAS DIARIAS DE PRECIOS (ABRE, ALTO,  *
000090*             : BAJO, CIERRE, VOLUMEN), CALCULA LOS INDICADORES  *
000100*             : TECNICOS, SIMULA LAS ENTRADAS Y SALIDAS CONTRA   *
000110*             : UN SALDO INICIAL, Y EMITE LA BITACORA DE         *
000120*             : OPERACIONES MAS EL REPORTE DE RESULTADOS.        *
000130*             : SUSTITUYE LAS HOJAS DE CALCULO QUE LA MESA DE    *
000140*             : TESORERIA USABA PARA PROBAR REGLAS DE ENTRADA.   *
000150* ARCHIVOS    : BTBARR=C, BTPARM=C, BTOPER=A, BTRESU=A           *
000160* ACCION (ES) : C=CONSULTA, A=ACTUALIZA                          *
000170* INSTALADO   : 30/09/1992                                       *
000180* BPM/RATIONAL: 331920                                           *
000190* NOMBRE      : BACKTESTING DE ESTRATEGIAS DE NEGOCIACION        *
000200******************************************************************
000210*  H I S T O R I A L   D E   C A M B I O S                       *
000220******************************************************************
000230* 12/08/1992 MECS SOL-04471  PRIMERA VERSION, CARGA DE BARRAS Y  *
000240*                            SIMULACION DE ESTRATEGIA UNICA      *
000250* 03/11/1992 MECS SOL-04618  SE AGREGA CALCULO DE MEDIAS MOVILES *
000260*                            EXPONENCIALES RAPIDA Y LENTA        *
000270* 22/02/1993 MECS SOL-04902  SE AGREGA INDICADOR RSI CON PROMEDIO*
000280*                            MOVIL SIMPLE DE GANANCIAS Y PERDIDAS*
000290* 14/07/1993 JLRC SOL-05114  SE AGREGA LINEA MACD Y SU SENAL     *
000300* 09/12/1993 JLRC SOL-05389  SE AGREGA REPORTE DE RESULTADOS 132 *
000310*                            COLUMNAS CON DETALLE DE OPERACIONES *
000320* 18/04/1994 MECS SOL-05601  SE AGREGA CALCULO DE MAXIMO DRAWDOWN*
000330*                            EN MONTO Y PORCENTAJE               *
000340* 30/09/1994 MECS SOL-05833  SE AGREGA CAGR, VOLATILIDAD, SHARPE *
000350*                            Y SORTINO SOBRE LA CURVA DE CAPITAL *
000360* 11/01/1995 JLRC SOL-06042  SE AGREGA RAZON CALMAR Y VALOR EN   *
000370*                            RIESGO AL 95% DE LOS RENDIMIENTOS   *
000380* 06/06/1996 RAGT SOL-07215  SE AMPLIA TABLA DE BARRAS DE 2000 A *
000390*                            5000 POSICIONES POR VOLUMEN DE DATOS*
000400* 19/09/1998 RAGT SOL-08833  REVISION DE CONTINGENCIA Y2K, SE    *
000410*                            VALIDA SIGLO COMPLETO EN TIMESTAMP  *
000420*                            DE LA BARRA Y EN BITACORA DE OPERAC.*
000430* 25/01/1999 RAGT SOL-08910  PRUEBAS ADICIONALES DE CONTINGENCIA *
000440*                            Y2K SOBRE EL CIERRE DE EJERCICIO    *
000450* 14/03/2001 JLRC SOL-10287  SE CORRIGE REDONDEO DE LA GANANCIA  *
000460*                            REALIZADA AL CERRAR UNA POSICION    *
000470* 27/08/2005 MRVC SOL-13350  SE AGREGA VALIDACION DE CAPACIDAD   *
000480*                            MAXIMA DEL ARCHIVO DE BARRAS        *
000490* 15/05/2011 MRVC SOL-18904  SE ESTANDARIZA MANEJO DE FILE STATUS*
000500*                            CON RUTINA CENTRAL DEBD1R00         *
000510* 02/10/2016 PEDR  BPM-245310 SE AGREGA REGISTRO DE PARAMETROS  *
000520*                            DE ESTRATEGIA COMO ARCHIVO DE       *
000530*                            ENTRADA EN LUGAR DE VALORES FIJOS   *
000540* 21/03/2019 PEDR  BPM-291177 REVISION GENERAL POR MIGRACION DE  *
000550*                            LA MESA DE TESORERIA A NUEVO EQUIPO *
000560* 08/11/2022 PEDR  BPM-329944 SE UNIFICAN CONDICIONES DE ENTRADA *
000570*                            Y SALIDA CON PARAMETROS DE RSI      *
000580* 30/01/2023 PEDR  BPM-331920 SE AGREGA BITACORA DE OPERACIONES  *
000590*                            COMO ARCHIVO SEPARADO DEL REPORTE   *
000600******************************************************************
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID.    BKTEST1.
000630 AUTHOR.        MARIA ELENA CASTILLO SIC.
000640 INSTALLATION.  DEPARTAMENTO DE TESORERIA Y MERCADOS.
000650 DATE-WRITTEN.  12/08/1992.
000660 DATE-COMPILED.
000670 SECURITY.      CONFIDENCIAL, USO EXCLUSIVO DE TESORERIA.
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS CLASE-NUMERICA IS '0' THRU '9'
000730     UPSI-0 IS WKS-SW-DIAGNOSTICO ON STATUS IS '1'
000740                                  OFF STATUS IS '0'.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770******************************************************************
000780*              A R C H I V O S   D E   E N T R A D A             *
000790******************************************************************
000800     SELECT BTBARR ASSIGN     TO BTBARR
000810            ORGANIZATION      IS SEQUENTIAL
000820            FILE STATUS       IS FS-BTBARR
000830                                 FSE-BTBARR.
000840
000850     SELECT BTPARM ASSIGN     TO BTPARM
000860            ORGANIZATION      IS SEQUENTIAL
000870            FILE STATUS       IS FS-BTPARM
000880                                 FSE-BTPARM.
000890******************************************************************
000900*              A R C H I V O S   D E   S A L I D A               *
000910******************************************************************
000920     SELECT BTOPER ASSIGN     TO BTOPER
000930            ORGANIZATION      IS SEQUENTIAL
000940            FILE STATUS       IS FS-BTOPER
000950                                 FSE-BTOPER.
000960
000970     SELECT BTRESU ASSIGN     TO BTRESU
000980            ORGANIZATION      IS SEQUENTIAL
000990            FILE STATUS       IS FS-BTRESU
001000                                 FSE-BTRESU.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040******************************************************************
001050*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001060******************************************************************
001070*   BARRAS DIARIAS DE PRECIOS (ABRE-ALTO-BAJO-CIERRE-VOLUMEN)
001080 FD BTBARR.
001090    COPY BTBARR1.
001100*   REGISTRO DE PARAMETROS DE LA ESTRATEGIA
001110 FD BTPARM.
001120    COPY BTPARM1.
001130*   BITACORA DE OPERACIONES DE ENTRADA Y SALIDA
001140 FD BTOPER.
001150    COPY BTOPER1.
001160*   REPORTE DE RESULTADOS, 132 COLUMNAS
001170 FD BTRESU.
001180 01 REG-BTRESU                        PIC X(132).
001190
001200 WORKING-STORAGE SECTION.
001210******************************************************************
001220*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001230******************************************************************
001240 01 WKS-FS-STATUS.
001250    02 WKS-STATUS.
001260*      BARRAS DIARIAS DE PRECIOS
001270       04 FS-BTBARR              PIC 9(02) VALUE ZEROES.
001280       04 FSE-BTBARR.
001290          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001310          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001320*      PARAMETROS DE LA ESTRATEGIA
001330       04 FS-BTPARM              PIC 9(02) VALUE ZEROES.
001340       04 FSE-BTPARM.
001350          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001360          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001370          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001380*      BITACORA DE OPERACIONES
001390       04 FS-BTOPER              PIC 9(02) VALUE ZEROES.
001400       04 FSE-BTOPER.
001410          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001420          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001430          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001440*      REPORTE DE RESULTADOS
001450       04 FS-BTRESU              PIC 9(02) VALUE ZEROES.
001460       04 FSE-BTRESU.
001470          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001480          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001490          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001500*      VARIABLES RUTINA DE FSE
001510       04 PROGRAMA               PIC X(08) VALUE SPACES.
001520       04 ARCHIVO                PIC X(08) VALUE SPACES.
001530       04 ACCION                 PIC X(10) VALUE SPACES.
001540       04 LLAVE                  PIC X(32) VALUE SPACES.
001550       04 FILLER                 PIC X(04) VALUE SPACES.
001560******************************************************************
001570*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001580******************************************************************
001590 01 WKS-VARIABLES-TRABAJO.
001600    02 WKS-TOTAL-BARRAS          PIC 9(4)      COMP VALUE ZERO.
001610    02 WKS-TOTAL-RETORNOS        PIC 9(4)      COMP VALUE ZERO.
001620    02 WKS-I                     PIC 9(4)      COMP VALUE ZERO.
001630    02 WKS-J                     PIC 9(4)      COMP VALUE ZERO.
001640    02 WKS-K-SERIE               PIC 9(4)      COMP VALUE ZERO.
001650    02 WKS-RSI-DESDE             PIC 9(4)      COMP VALUE ZERO.
001660    02 WKS-LIMITE-PASADA         PIC 9(4)      COMP VALUE ZERO.
001670    02 WKS-INDICE-INFERIOR       PIC 9(4)      COMP VALUE ZERO.
001680    02 WKS-INDICE-SUPERIOR       PIC 9(4)      COMP VALUE ZERO.
001690    02 WKS-RANGO-H-ENTERO        PIC 9(4)      COMP VALUE ZERO.
001700    02 WKS-CONTADOR-OPERACIONES  PIC 9(5)      COMP VALUE ZERO.
001710    02 WKS-CONTADOR-GANADORAS    PIC 9(5)      COMP VALUE ZERO.
001720    02 WKS-CONTADOR-NEGATIVOS    PIC 9(5)      COMP VALUE ZERO.
001730    02 WKS-LN-DENOMINADOR        PIC S9(3)     COMP VALUE ZERO.
001740    02 WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001750*
001760    02 WKS-FLAGS.
001770       04 WKS-FIN-BTBARR-SW      PIC X(01) VALUE 'N'.
001780          88 FIN-BTBARR                     VALUE 'S'.
001790       04 WKS-FIN-BTOPER-SW      PIC X(01) VALUE 'N'.
001800          88 FIN-BTOPER                     VALUE 'S'.
001810       04 WKS-EN-POSICION-SW     PIC X(01) VALUE 'N'.
001820          88 SI-EN-POSICION                 VALUE 'S'.
001830          88 NO-EN-POSICION                 VALUE 'N'.
001840       04 WKS-COND1-SW           PIC X(01) VALUE 'N'.
001850          88 WKS-COND1                      VALUE 'S'.
001860       04 WKS-COND2-SW           PIC X(01) VALUE 'N'.
001870          88 WKS-COND2                      VALUE 'S'.
001880       04 WKS-COND3-SW           PIC X(01) VALUE 'N'.
001890          88 WKS-COND3                      VALUE 'S'.
001900******************************************************************
001910*         AREA DE TRABAJO DEL MOTOR DE INDICADORES               *
001920******************************************************************
001930    02 WKS-K-RAPIDA              PIC SV9(8)      VALUE ZERO.
001940    02 WKS-K-LENTA               PIC SV9(8)      VALUE ZERO.
001950    02 WKS-K-MACD-RAPIDA         PIC SV9(8)      VALUE ZERO.
001960    02 WKS-K-MACD-LENTA          PIC SV9(8)      VALUE ZERO.
001970    02 WKS-K-MACD-SENAL          PIC SV9(8)      VALUE ZERO.
001980    02 WKS-EMA-RAPIDA-PREV       PIC S9(9)V9(4)  VALUE ZERO.
001990    02 WKS-EMA-LENTA-PREV        PIC S9(9)V9(4)  VALUE ZERO.
002000    02 WKS-EMA-MACD-RAPIDA-PREV  PIC S9(9)V9(4)  VALUE ZERO.
002010    02 WKS-EMA-MACD-LENTA-PREV   PIC S9(9)V9(4)  VALUE ZERO.
002020    02 WKS-MACD-LINEA-ACTUAL     PIC S9(9)V9(4)  VALUE ZERO.
002030    02 WKS-MACD-SENAL-PREV       PIC S9(9)V9(4)  VALUE ZERO.
002040    02 WKS-DELTA                 PIC S9(9)V9(4)  VALUE ZERO.
002050    02 WKS-SUMA-GANANCIA         PIC S9(9)V9(4)  VALUE ZERO.
002060    02 WKS-SUMA-PERDIDA          PIC S9(9)V9(4)  VALUE ZERO.
002070    02 WKS-PROM-GANANCIA         PIC S9(9)V9(4)  VALUE ZERO.
002080    02 WKS-PROM-PERDIDA          PIC S9(9)V9(4)  VALUE ZERO.
002090    02 WKS-RS                    PIC S9(7)V9(4)  VALUE ZERO.
002100******************************************************************
002110*         AREA DE TRABAJO DEL SIMULADOR DE ESTRATEGIA            *
002120******************************************************************
002130    02 WKS-PRECIO-ENTRADA        PIC S9(9)V9(4)  VALUE ZERO.
002140    02 WKS-SALDO                 PIC S9(11)V99   VALUE ZERO.
002150    02 WKS-PICO-SALDO            PIC S9(11)V99   VALUE ZERO.
002160    02 WKS-GANANCIA-OPERACION    PIC S9(11)V99   VALUE ZERO.
002170******************************************************************
002180*         AREA DE TRABAJO DE LA CALCULADORA DE METRICAS          *
002190******************************************************************
002200    02 WKS-DD-MAXIMO-MONTO       PIC S9(11)V99   VALUE ZERO.
002210    02 WKS-DD-MAXIMO-PORC        PIC S9(3)V9(4)  VALUE ZERO.
002220    02 WKS-DD-PORC-BARRA         PIC S9(3)V9(4)  VALUE ZERO.
002230    02 WKS-SUMA-RETORNOS         PIC S9(5)V9(6)  VALUE ZERO.
002240    02 WKS-MEDIA-RETORNOS        PIC S9(3)V9(6)  VALUE ZERO.
002250    02 WKS-SUMA-CUADRADOS        PIC S9(7)V9(6)  VALUE ZERO.
002260    02 WKS-VARIANZA              PIC S9(5)V9(6)  VALUE ZERO.
002270    02 WKS-DESV-RETORNOS         PIC S9(3)V9(6)  VALUE ZERO.
002280    02 WKS-DIF-MEDIA             PIC S9(3)V9(6)  VALUE ZERO.
002290    02 WKS-SUMA-NEGATIVOS        PIC S9(5)V9(6)  VALUE ZERO.
002300    02 WKS-MEDIA-NEG             PIC S9(3)V9(6)  VALUE ZERO.
002310    02 WKS-SUMA-CUAD-NEG         PIC S9(7)V9(6)  VALUE ZERO.
002320    02 WKS-VARIANZA-NEG          PIC S9(5)V9(6)  VALUE ZERO.
002330    02 WKS-RETORNO-TEMP          PIC S9(3)V9(6)  VALUE ZERO.
002340    02 WKS-ANIOS                 PIC S9(3)V9(4)  VALUE ZERO.
002350    02 WKS-RANGO-H               PIC S9(3)V9(4)  VALUE ZERO.
002360    02 WKS-RANGO-H-FRACCION      PIC S9(1)V9(4)  VALUE ZERO.
002370    02 WKS-VAR-FUENTE            PIC S9(3)V9(6)  VALUE ZERO.
002380    02 WKS-RAIZ-252              PIC S9(3)V9(6)  VALUE ZERO.
002390******************************************************************
002400*   AREA DE TRABAJO DE LAS RUTINAS DE POTENCIA, LN, EXP Y RAIZ    *
002410******************************************************************
002420    02 WKS-POT-BASE              PIC S9(7)V9(6)  VALUE ZERO.
002430    02 WKS-POT-EXPONENTE         PIC S9(3)V9(6)  VALUE ZERO.
002440    02 WKS-POT-RESULTADO         PIC S9(7)V9(6)  VALUE ZERO.
002450    02 WKS-LN-X                  PIC S9(7)V9(6)  VALUE ZERO.
002460    02 WKS-LN-Y                  PIC S9(1)V9(8)  VALUE ZERO.
002470    02 WKS-LN-Y2                 PIC S9(1)V9(8)  VALUE ZERO.
002480    02 WKS-LN-POTENCIA           PIC S9(1)V9(8)  VALUE ZERO.
002490    02 WKS-LN-SUMA               PIC S9(3)V9(8)  VALUE ZERO.
002500    02 WKS-LN-RESULT             PIC S9(3)V9(8)  VALUE ZERO.
002510    02 WKS-EXP-X                 PIC S9(5)V9(6)  VALUE ZERO.
002520    02 WKS-EXP-X-RED             PIC S9(5)V9(8)  VALUE ZERO.
002530    02 WKS-EXP-SUMA              PIC S9(5)V9(8)  VALUE ZERO.
002540    02 WKS-EXP-TERMINO           PIC S9(5)V9(8)  VALUE ZERO.
002550    02 WKS-EXP-RESULT            PIC S9(7)V9(6)  VALUE ZERO.
002560    02 WKS-RAIZ-X                PIC S9(7)V9(6)  VALUE ZERO.
002570    02 WKS-RAIZ-RESULTADO        PIC S9(5)V9(6)  VALUE ZERO.
002580    02 FILLER                    PIC X(08)       VALUE SPACES.
002590******************************************************************
002600*   TABLA DE BARRAS EN MEMORIA CON SUS INDICADORES Y SU EQUIDAD   *
002610******************************************************************
002620 01 BTBR-TABLA.
002630    02 BTBR-FILA OCCURS 5000 TIMES.
002640       04 BTBF-FECHA             PIC X(10).
002650       04 BTBF-APERTURA          PIC S9(9)V9(4).
002660       04 BTBF-MAXIMO            PIC S9(9)V9(4).
002670       04 BTBF-MINIMO            PIC S9(9)V9(4).
002680       04 BTBF-CIERRE            PIC S9(9)V9(4).
002690       04 BTBF-VOLUMEN           PIC 9(12).
002700       04 BTBF-EMA-RAPIDA        PIC S9(9)V9(4).
002710       04 BTBF-EMA-LENTA         PIC S9(9)V9(4).
002720       04 BTBF-RSI               PIC S9(3)V9(4).
002730       04 BTBF-MACD-LINEA        PIC S9(9)V9(4).
002740       04 BTBF-MACD-SENAL        PIC S9(9)V9(4).
002750       04 BTBF-IND-VALIDO        PIC X(01).
002760          88 BTBF-INDICADOR-OK             VALUE 'S'.
002770       04 BTBF-SENAL-ENTRA       PIC X(01).
002780          88 BTBF-HAY-ENTRADA              VALUE 'S'.
002790       04 BTBF-SENAL-SALE        PIC X(01).
002800          88 BTBF-HAY-SALIDA               VALUE 'S'.
002810       04 BTBF-SALDO-BARRA       PIC S9(11)V99.
002820       04 BTBF-PICO-BARRA        PIC S9(11)V99.
002830       04 BTBF-DD-BARRA          PIC S9(11)V99.
002840       04 FILLER                 PIC X(04).
002850******************************************************************
002860*   TABLA DE RENDIMIENTOS POR BARRA, USADA PARA LAS METRICAS      *
002870******************************************************************
002880 01 WKS-RETORNOS-TABLA.
002890    02 WKS-RETORNOS OCCURS 5000 TIMES     PIC S9(3)V9(6).
002900*
002910     COPY BTRESU1.
002920******************************************************************
002930 PROCEDURE DIVISION.
002940******************************************************************
002950*               S E C C I O N    P R I N C I P A L
002960******************************************************************
002970 000-MAIN SECTION.
002980     PERFORM APERTURA-ARCHIVOS
002990     PERFORM CARGA-PARAMETROS
003000     PERFORM CARGA-Y-VALIDA-BARRAS
003010     PERFORM CALCULA-INDICADORES
003020     PERFORM EVALUA-SENALES
003030     PERFORM SIMULA-ESTRATEGIA
003040     PERFORM CALCULA-METRICAS
003050     PERFORM IMPRIME-REPORTE
003060     PERFORM ESTADISTICAS
003070     PERFORM CIERRA-ARCHIVOS
003080     STOP RUN.
003090 000-MAIN-E. EXIT.
003100
003110 APERTURA-ARCHIVOS SECTION.
003120     MOVE 'BKTEST1' TO PROGRAMA
003130     OPEN INPUT  BTBARR BTPARM
003140          OUTPUT BTOPER BTRESU
003150
003160     IF FS-BTBARR NOT EQUAL 0
003170        MOVE 'OPEN'     TO    ACCION
003180        MOVE SPACES     TO    LLAVE
003190        MOVE 'BTBARR'   TO    ARCHIVO
003200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003210                              FS-BTBARR, FSE-BTBARR
003220        PERFORM CIERRA-ARCHIVOS
003230        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BTBARR<<<"
003240                UPON CONSOLE
003250        MOVE  91        TO RETURN-CODE
003260        STOP RUN
003270     END-IF
003280
003290     IF FS-BTPARM NOT EQUAL 0
003300        MOVE 'OPEN'     TO    ACCION
003310        MOVE SPACES     TO    LLAVE
003320        MOVE 'BTPARM'   TO    ARCHIVO
003330        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003340                              FS-BTPARM, FSE-BTPARM
003350        PERFORM CIERRA-ARCHIVOS
003360        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BTPARM<<<"
003370                UPON CONSOLE
003380        MOVE  91        TO RETURN-CODE
003390        STOP RUN
003400     END-IF
003410
003420     IF FS-BTOPER NOT EQUAL 0
003430        MOVE 'OPEN'     TO    ACCION
003440        MOVE SPACES     TO    LLAVE
003450        MOVE 'BTOPER'   TO    ARCHIVO
003460        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003470                              FS-BTOPER, FSE-BTOPER
003480        PERFORM CIERRA-ARCHIVOS
003490        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BTOPER<<<"
003500                UPON CONSOLE
003510        MOVE  91        TO RETURN-CODE
003520        STOP RUN
003530     END-IF
003540
003550     IF FS-BTRESU NOT EQUAL 0
003560        MOVE 'OPEN'     TO    ACCION
003570        MOVE SPACES     TO    LLAVE
003580        MOVE 'BTRESU'   TO    ARCHIVO
003590        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003600                              FS-BTRESU, FSE-BTRESU
003610        PERFORM CIERRA-ARCHIVOS
003620        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BTRESU<<<"
003630                UPON CONSOLE
003640        MOVE  91        TO RETURN-CODE
003650        STOP RUN
003660     END-IF.
003670 APERTURA-ARCHIVOS-E. EXIT.
003680
003690******************************************************************
003700*      C A R G A   D E L   R E G I S T R O   D E   P A R A M     *
003710******************************************************************
003720 CARGA-PARAMETROS SECTION.
003730     READ BTPARM
003740        AT END
003750           DISPLAY ">>> ARCHIVO DE PARAMETROS VACIO <<<"
003760                   UPON CONSOLE
003770           PERFORM CIERRA-ARCHIVOS
003780           MOVE 92 TO RETURN-CODE
003790           STOP RUN
003800     END-READ
003810
003820     IF BTPM-EMA-RAPIDA = 0
003830        MOVE 20 TO BTPM-EMA-RAPIDA
003840     END-IF
003850     IF BTPM-EMA-LENTA = 0
003860        MOVE 50 TO BTPM-EMA-LENTA
003870     END-IF
003880     IF BTPM-RSI-PERIODO = 0
003890        MOVE 14 TO BTPM-RSI-PERIODO
003900     END-IF
003910     IF BTPM-MACD-RAPIDA = 0
003920        MOVE 12 TO BTPM-MACD-RAPIDA
003930     END-IF
003940     IF BTPM-MACD-LENTA = 0
003950        MOVE 26 TO BTPM-MACD-LENTA
003960     END-IF
003970     IF BTPM-MACD-SENAL-PER = 0
003980        MOVE 9 TO BTPM-MACD-SENAL-PER
003990     END-IF
004000     IF BTPM-SALDO-INICIAL = 0
004010        MOVE 10000.00 TO BTPM-SALDO-INICIAL
004020     END-IF
004030     IF BTPM-TAMANO-POSICION = 0
004040        MOVE 1.00 TO BTPM-TAMANO-POSICION
004050     END-IF
004060     IF BTPM-RSI-NIVEL-COMPRA = 0
004070        MOVE 30.00 TO BTPM-RSI-NIVEL-COMPRA
004080     END-IF
004090     IF BTPM-RSI-NIVEL-VENTA = 0
004100        MOVE 70.00 TO BTPM-RSI-NIVEL-VENTA
004110     END-IF.
004120 CARGA-PARAMETROS-E. EXIT.
004130
004140******************************************************************
004150*   C A R G A   Y   V A L I D A C I O N   D E   B A R R A S      *
004160******************************************************************
004170 CARGA-Y-VALIDA-BARRAS SECTION.
004180     MOVE 0   TO WKS-TOTAL-BARRAS
004190     MOVE 'N' TO WKS-FIN-BTBARR-SW
004200     PERFORM LEE-BARRA
004210     PERFORM PROCESA-CARGA-BARRA UNTIL FIN-BTBARR.
004220 CARGA-Y-VALIDA-BARRAS-E. EXIT.
004230
004240 LEE-BARRA SECTION.
004250     READ BTBARR
004260        AT END MOVE 'S' TO WKS-FIN-BTBARR-SW
004270     END-READ.
004280 LEE-BARRA-E. EXIT.
004290
004300 PROCESA-CARGA-BARRA SECTION.
004310     IF WKS-TOTAL-BARRAS = 5000
004320        DISPLAY ">>> ARCHIVO DE BARRAS EXCEDE CAPACIDAD <<<"
004330                UPON CONSOLE
004340        PERFORM CIERRA-ARCHIVOS
004350        MOVE 93 TO RETURN-CODE
004360        STOP RUN
004370     END-IF
004380     PERFORM VALIDA-BARRA
004390     PERFORM LEE-BARRA.
004400 PROCESA-CARGA-BARRA-E. EXIT.
004410
004420 VALIDA-BARRA SECTION.
004430     IF BTBR-APERTURA NOT NUMERIC OR
004440        BTBR-MAXIMO   NOT NUMERIC OR
004450        BTBR-MINIMO   NOT NUMERIC OR
004460        BTBR-CIERRE   NOT NUMERIC OR
004470        BTBR-VOLUMEN  NOT NUMERIC
004480        DISPLAY ">>> REGISTRO DE BARRA INVALIDO <<<"
004490                UPON CONSOLE
004500        DISPLAY "    FECHA DE LA BARRA : " BTBR-FECHA
004510                UPON CONSOLE
004520        PERFORM CIERRA-ARCHIVOS
004530        MOVE 94 TO RETURN-CODE
004540        STOP RUN
004550     END-IF
004560     ADD 1 TO WKS-TOTAL-BARRAS
004570     MOVE BTBR-FECHA    TO BTBF-FECHA    (WKS-TOTAL-BARRAS)
004580     MOVE BTBR-APERTURA TO BTBF-APERTURA (WKS-TOTAL-BARRAS)
004590     MOVE BTBR-MAXIMO   TO BTBF-MAXIMO   (WKS-TOTAL-BARRAS)
004600     MOVE BTBR-MINIMO   TO BTBF-MINIMO   (WKS-TOTAL-BARRAS)
004610     MOVE BTBR-CIERRE   TO BTBF-CIERRE   (WKS-TOTAL-BARRAS)
004620     MOVE BTBR-VOLUMEN  TO BTBF-VOLUMEN  (WKS-TOTAL-BARRAS)
004630     MOVE 0   TO BTBF-EMA-RAPIDA  (WKS-TOTAL-BARRAS)
004640     MOVE 0   TO BTBF-EMA-LENTA   (WKS-TOTAL-BARRAS)
004650     MOVE 0   TO BTBF-RSI         (WKS-TOTAL-BARRAS)
004660     MOVE 0   TO BTBF-MACD-LINEA  (WKS-TOTAL-BARRAS)
004670     MOVE 0   TO BTBF-MACD-SENAL  (WKS-TOTAL-BARRAS)
004680     MOVE 'N' TO BTBF-IND-VALIDO  (WKS-TOTAL-BARRAS)
004690     MOVE 'N' TO BTBF-SENAL-ENTRA (WKS-TOTAL-BARRAS)
004700     MOVE 'N' TO BTBF-SENAL-SALE  (WKS-TOTAL-BARRAS).
004710 VALIDA-BARRA-E. EXIT.
004720
004730******************************************************************
004740*          M O T O R   D E   I N D I C A D O R E S               *
004750******************************************************************
004760 CALCULA-INDICADORES SECTION.
004770     COMPUTE WKS-K-RAPIDA      = 2 / (BTPM-EMA-RAPIDA + 1)
004780     COMPUTE WKS-K-LENTA       = 2 / (BTPM-EMA-LENTA + 1)
004790     COMPUTE WKS-K-MACD-RAPIDA = 2 / (BTPM-MACD-RAPIDA + 1)
004800     COMPUTE WKS-K-MACD-LENTA  = 2 / (BTPM-MACD-LENTA + 1)
004810     COMPUTE WKS-K-MACD-SENAL  = 2 / (BTPM-MACD-SENAL-PER + 1)
004820     PERFORM CALC-INDICADOR-BARRA VARYING WKS-I FROM 1 BY 1
004830             UNTIL WKS-I > WKS-TOTAL-BARRAS.
004840 CALCULA-INDICADORES-E. EXIT.
004850
004860 CALC-INDICADOR-BARRA SECTION.
004870     IF WKS-I = 1
004880        MOVE BTBF-CIERRE (WKS-I) TO WKS-EMA-RAPIDA-PREV
004890        MOVE BTBF-CIERRE (WKS-I) TO WKS-EMA-LENTA-PREV
004900        MOVE BTBF-CIERRE (WKS-I) TO WKS-EMA-MACD-RAPIDA-PREV
004910        MOVE BTBF-CIERRE (WKS-I) TO WKS-EMA-MACD-LENTA-PREV
004920     ELSE
004930        COMPUTE WKS-EMA-RAPIDA-PREV ROUNDED =
004940           BTBF-CIERRE (WKS-I) * WKS-K-RAPIDA +
004950           WKS-EMA-RAPIDA-PREV * (1 - WKS-K-RAPIDA)
004960        COMPUTE WKS-EMA-LENTA-PREV ROUNDED =
004970           BTBF-CIERRE (WKS-I) * WKS-K-LENTA +
004980           WKS-EMA-LENTA-PREV * (1 - WKS-K-LENTA)
004990        COMPUTE WKS-EMA-MACD-RAPIDA-PREV ROUNDED =
005000           BTBF-CIERRE (WKS-I) * WKS-K-MACD-RAPIDA +
005010           WKS-EMA-MACD-RAPIDA-PREV * (1 - WKS-K-MACD-RAPIDA)
005020        COMPUTE WKS-EMA-MACD-LENTA-PREV ROUNDED =
005030           BTBF-CIERRE (WKS-I) * WKS-K-MACD-LENTA +
005040           WKS-EMA-MACD-LENTA-PREV * (1 - WKS-K-MACD-LENTA)
005050     END-IF
005060     MOVE WKS-EMA-RAPIDA-PREV TO BTBF-EMA-RAPIDA (WKS-I)
005070     MOVE WKS-EMA-LENTA-PREV  TO BTBF-EMA-LENTA  (WKS-I)
005080     COMPUTE WKS-MACD-LINEA-ACTUAL =
005090        WKS-EMA-MACD-RAPIDA-PREV - WKS-EMA-MACD-LENTA-PREV
005100     MOVE WKS-MACD-LINEA-ACTUAL TO BTBF-MACD-LINEA (WKS-I)
005110     IF WKS-I = 1
005120        MOVE WKS-MACD-LINEA-ACTUAL TO WKS-MACD-SENAL-PREV
005130     ELSE
005140        COMPUTE WKS-MACD-SENAL-PREV ROUNDED =
005150           WKS-MACD-LINEA-ACTUAL * WKS-K-MACD-SENAL +
005160           WKS-MACD-SENAL-PREV * (1 - WKS-K-MACD-SENAL)
005170     END-IF
005180     MOVE WKS-MACD-SENAL-PREV TO BTBF-MACD-SENAL (WKS-I)
005190     PERFORM CALC-RSI-BARRA.
005200 CALC-INDICADOR-BARRA-E. EXIT.
005210
005220 CALC-RSI-BARRA SECTION.
005230     IF WKS-I > BTPM-RSI-PERIODO
005240        MOVE 'S' TO BTBF-IND-VALIDO (WKS-I)
005250        MOVE 0   TO WKS-SUMA-GANANCIA
005260        MOVE 0   TO WKS-SUMA-PERDIDA
005270        COMPUTE WKS-RSI-DESDE = WKS-I - BTPM-RSI-PERIODO + 1
005280        PERFORM SUMA-DELTAS-RSI VARYING WKS-J
005290                FROM WKS-RSI-DESDE BY 1 UNTIL WKS-J > WKS-I
005300        COMPUTE WKS-PROM-GANANCIA =
005310                WKS-SUMA-GANANCIA / BTPM-RSI-PERIODO
005320        COMPUTE WKS-PROM-PERDIDA =
005330                WKS-SUMA-PERDIDA  / BTPM-RSI-PERIODO
005340        EVALUATE TRUE
005350           WHEN WKS-PROM-PERDIDA = 0 AND WKS-PROM-GANANCIA = 0
005360              MOVE 'N' TO BTBF-IND-VALIDO (WKS-I)
005370              MOVE 0   TO BTBF-RSI (WKS-I)
005380           WHEN WKS-PROM-PERDIDA = 0
005390              MOVE 100 TO BTBF-RSI (WKS-I)
005400           WHEN OTHER
005410              COMPUTE WKS-RS = WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
005420              COMPUTE BTBF-RSI (WKS-I) ROUNDED =
005430                      100 - (100 / (1 + WKS-RS))
005440        END-EVALUATE
005450     ELSE
005460        MOVE 'N' TO BTBF-IND-VALIDO (WKS-I)
005470        MOVE 0   TO BTBF-RSI (WKS-I)
005480     END-IF.
005490 CALC-RSI-BARRA-E. EXIT.
005500
005510 SUMA-DELTAS-RSI SECTION.
005520     COMPUTE WKS-DELTA = BTBF-CIERRE (WKS-J) - BTBF-CIERRE (WKS-J - 1)
005530     IF WKS-DELTA > 0
005540        ADD WKS-DELTA TO WKS-SUMA-GANANCIA
005550     ELSE
005560        COMPUTE WKS-SUMA-PERDIDA = WKS-SUMA-PERDIDA - WKS-DELTA
005570     END-IF.
005580 SUMA-DELTAS-RSI-E. EXIT.
005590
005600******************************************************************
005610*          E V A L U A D O R   D E   S E N A L E S                *
005620******************************************************************
005630 EVALUA-SENALES SECTION.
005640     PERFORM EVALUA-SENAL-BARRA VARYING WKS-I FROM 1 BY 1
005650             UNTIL WKS-I > WKS-TOTAL-BARRAS.
005660 EVALUA-SENALES-E. EXIT.
005670
005680 EVALUA-SENAL-BARRA SECTION.
005690     MOVE 'N' TO BTBF-SENAL-ENTRA (WKS-I)
005700     MOVE 'N' TO BTBF-SENAL-SALE  (WKS-I)
005710     MOVE 'N' TO WKS-COND1-SW
005720     MOVE 'N' TO WKS-COND2-SW
005730     MOVE 'N' TO WKS-COND3-SW
005740     IF BTBF-INDICADOR-OK (WKS-I)
005750        IF BTBF-EMA-RAPIDA (WKS-I) > BTBF-EMA-LENTA (WKS-I)
005760           MOVE 'S' TO WKS-COND1-SW
005770        END-IF
005780        IF BTBF-RSI (WKS-I) < BTPM-RSI-NIVEL-COMPRA
005790           MOVE 'S' TO WKS-COND2-SW
005800        END-IF
005810        IF BTBF-RSI (WKS-I) > BTPM-RSI-NIVEL-VENTA
005820           MOVE 'S' TO WKS-COND3-SW
005830        END-IF
005840        IF WKS-COND1 AND WKS-COND2
005850           MOVE 'S' TO BTBF-SENAL-ENTRA (WKS-I)
005860        END-IF
005870        IF WKS-COND3 OR NOT WKS-COND1
005880           MOVE 'S' TO BTBF-SENAL-SALE (WKS-I)
005890        END-IF
005900     END-IF.
005910 EVALUA-SENAL-BARRA-E. EXIT.
005920
005930******************************************************************
005940*          S I M U L A D O R   D E   E S T R A T E G I A          *
005950******************************************************************
005960 SIMULA-ESTRATEGIA SECTION.
005970     MOVE BTPM-SALDO-INICIAL TO WKS-SALDO
005980     MOVE WKS-SALDO          TO WKS-PICO-SALDO
005990     MOVE 'N'                TO WKS-EN-POSICION-SW
006000     PERFORM PROCESA-BARRA-ESTRATEGIA VARYING WKS-I FROM 1 BY 1
006010             UNTIL WKS-I > WKS-TOTAL-BARRAS.
006020 SIMULA-ESTRATEGIA-E. EXIT.
006030
006040 PROCESA-BARRA-ESTRATEGIA SECTION.
006050     EVALUATE TRUE
006060        WHEN NO-EN-POSICION AND BTBF-HAY-ENTRADA (WKS-I)
006070             PERFORM ABRE-POSICION
006080        WHEN SI-EN-POSICION AND BTBF-HAY-SALIDA (WKS-I)
006090             PERFORM CIERRA-POSICION
006100     END-EVALUATE
006110     PERFORM ACTUALIZA-EQUITY.
006120 PROCESA-BARRA-ESTRATEGIA-E. EXIT.
006130
006140 ABRE-POSICION SECTION.
006150     MOVE BTBF-CIERRE (WKS-I) TO WKS-PRECIO-ENTRADA
006160     MOVE 'S'                 TO WKS-EN-POSICION-SW
006170     MOVE 'ENTRY'              TO BTOP-TIPO
006180     MOVE BTBF-FECHA  (WKS-I)  TO BTOP-FECHA
006190     MOVE BTBF-CIERRE (WKS-I)  TO BTOP-PRECIO
006200     MOVE 0                    TO BTOP-GANANCIA
006210     MOVE 0                    TO BTOP-SALDO
006220     PERFORM ESCRIBE-OPERACION.
006230 ABRE-POSICION-E. EXIT.
006240
006250 CIERRA-POSICION SECTION.
006260     COMPUTE WKS-GANANCIA-OPERACION ROUNDED =
006270        (BTBF-CIERRE (WKS-I) - WKS-PRECIO-ENTRADA) *
006280         BTPM-TAMANO-POSICION
006290     ADD WKS-GANANCIA-OPERACION TO WKS-SALDO
006300     ADD 1 TO WKS-CONTADOR-OPERACIONES
006310     IF WKS-GANANCIA-OPERACION > 0
006320        ADD 1 TO WKS-CONTADOR-GANADORAS
006330     END-IF
006340     MOVE 'N'                 TO WKS-EN-POSICION-SW
006350     MOVE 'EXIT '             TO BTOP-TIPO
006360     MOVE BTBF-FECHA  (WKS-I) TO BTOP-FECHA
006370     MOVE BTBF-CIERRE (WKS-I) TO BTOP-PRECIO
006380     MOVE WKS-GANANCIA-OPERACION TO BTOP-GANANCIA
006390     MOVE WKS-SALDO           TO BTOP-SALDO
006400     PERFORM ESCRIBE-OPERACION.
006410 CIERRA-POSICION-E. EXIT.
006420
006430 ACTUALIZA-EQUITY SECTION.
006440     MOVE WKS-SALDO TO BTBF-SALDO-BARRA (WKS-I)
006450     IF WKS-SALDO > WKS-PICO-SALDO
006460        MOVE WKS-SALDO TO WKS-PICO-SALDO
006470     END-IF
006480     MOVE WKS-PICO-SALDO TO BTBF-PICO-BARRA (WKS-I)
006490     COMPUTE BTBF-DD-BARRA (WKS-I) = WKS-PICO-SALDO - WKS-SALDO.
006500 ACTUALIZA-EQUITY-E. EXIT.
006510
006520 ESCRIBE-OPERACION SECTION.
006530     WRITE REG-BTOPER
006540     IF FS-BTOPER NOT = 0
006550        DISPLAY 'ERROR AL GRABAR BTOPER, STATUS: ' FS-BTOPER
006560                UPON CONSOLE
006570     END-IF.
006580 ESCRIBE-OPERACION-E. EXIT.
006590
006600******************************************************************
006610*          C A L C U L A D O R A   D E   M E T R I C A S          *
006620******************************************************************
006630 CALCULA-METRICAS SECTION.
006640     MOVE WKS-CONTADOR-OPERACIONES TO BTRS-TOTAL-OPERACIONES
006650     COMPUTE BTRS-GANANCIA-TOTAL = WKS-SALDO - BTPM-SALDO-INICIAL
006660     IF WKS-CONTADOR-OPERACIONES = 0
006670        MOVE 0 TO BTRS-PORC-ACIERTO
006680     ELSE
006690        COMPUTE BTRS-PORC-ACIERTO ROUNDED =
006700           (WKS-CONTADOR-GANADORAS / WKS-CONTADOR-OPERACIONES) *
006710            100
006720     END-IF
006730     MOVE WKS-SALDO TO BTRS-SALDO-FINAL
006740     PERFORM CALCULA-DRAWDOWN-MAXIMO
006750     PERFORM CALCULA-RENDIMIENTOS
006760     PERFORM CALCULA-CAGR
006770     MOVE 252 TO WKS-RAIZ-X
006780     PERFORM CALCULA-RAIZ-CUADRADA
006790     MOVE WKS-RAIZ-RESULTADO TO WKS-RAIZ-252
006800     PERFORM CALCULA-MEDIA-RETORNOS
006810     PERFORM CALCULA-DESV-RETORNOS
006820     PERFORM CALCULA-SHARPE
006830     PERFORM CALCULA-SORTINO
006840     PERFORM CALCULA-VOLATILIDAD
006850     PERFORM CALCULA-CALMAR
006860     PERFORM ORDENA-RENDIMIENTOS
006870     PERFORM CALCULA-VAR-95.
006880 CALCULA-METRICAS-E. EXIT.
006890
006900 CALCULA-DRAWDOWN-MAXIMO SECTION.
006910     MOVE 0 TO WKS-DD-MAXIMO-MONTO
006920     MOVE 0 TO WKS-DD-MAXIMO-PORC
006930     PERFORM BUSCA-DD-BARRA VARYING WKS-I FROM 1 BY 1
006940             UNTIL WKS-I > WKS-TOTAL-BARRAS
006950     MOVE WKS-DD-MAXIMO-MONTO TO BTRS-DD-MONTO
006960     MOVE WKS-DD-MAXIMO-PORC  TO BTRS-DD-PORCENTAJE.
006970 CALCULA-DRAWDOWN-MAXIMO-E. EXIT.
006980
006990 BUSCA-DD-BARRA SECTION.
007000     IF BTBF-DD-BARRA (WKS-I) > WKS-DD-MAXIMO-MONTO
007010        MOVE BTBF-DD-BARRA (WKS-I) TO WKS-DD-MAXIMO-MONTO
007020     END-IF
007030     IF BTBF-PICO-BARRA (WKS-I) > 0
007040        COMPUTE WKS-DD-PORC-BARRA ROUNDED =
007050           (BTBF-DD-BARRA (WKS-I) / BTBF-PICO-BARRA (WKS-I)) * 100
007060        IF WKS-DD-PORC-BARRA > WKS-DD-MAXIMO-PORC
007070           MOVE WKS-DD-PORC-BARRA TO WKS-DD-MAXIMO-PORC
007080        END-IF
007090     END-IF.
007100 BUSCA-DD-BARRA-E. EXIT.
007110
007120 CALCULA-RENDIMIENTOS SECTION.
007130     MOVE 0 TO WKS-TOTAL-RETORNOS
007140     IF WKS-TOTAL-BARRAS > 1
007150        COMPUTE WKS-TOTAL-RETORNOS = WKS-TOTAL-BARRAS - 1
007160        PERFORM CALC-RENDIMIENTO-BARRA VARYING WKS-I FROM 2 BY 1
007170                UNTIL WKS-I > WKS-TOTAL-BARRAS
007180     END-IF.
007190 CALCULA-RENDIMIENTOS-E. EXIT.
007200
007210 CALC-RENDIMIENTO-BARRA SECTION.
007220     COMPUTE WKS-J = WKS-I - 1
007230     IF BTBF-SALDO-BARRA (WKS-J) NOT = 0
007240        COMPUTE WKS-RETORNOS (WKS-J) ROUNDED =
007250           (BTBF-SALDO-BARRA (WKS-I) - BTBF-SALDO-BARRA (WKS-J)) /
007260            BTBF-SALDO-BARRA (WKS-J)
007270     ELSE
007280        MOVE 0 TO WKS-RETORNOS (WKS-J)
007290     END-IF.
007300 CALC-RENDIMIENTO-BARRA-E. EXIT.
007310
007320 CALCULA-CAGR SECTION.
007330     IF WKS-TOTAL-BARRAS < 2 OR BTPM-SALDO-INICIAL NOT > 0
007340        MOVE 0 TO BTRS-CAGR-PORCENTAJE
007350     ELSE
007360        COMPUTE WKS-ANIOS = WKS-TOTAL-BARRAS / 252
007370        COMPUTE WKS-POT-BASE = WKS-SALDO / BTPM-SALDO-INICIAL
007380        COMPUTE WKS-POT-EXPONENTE = 1 / WKS-ANIOS
007390        PERFORM CALCULA-POTENCIA
007400        COMPUTE BTRS-CAGR-PORCENTAJE ROUNDED =
007410                (WKS-POT-RESULTADO - 1) * 100
007420     END-IF.
007430 CALCULA-CAGR-E. EXIT.
007440
007450 CALCULA-MEDIA-RETORNOS SECTION.
007460     MOVE 0 TO WKS-SUMA-RETORNOS
007470     MOVE 0 TO WKS-MEDIA-RETORNOS
007480     IF WKS-TOTAL-RETORNOS > 0
007490        PERFORM ACUMULA-RETORNO VARYING WKS-I FROM 1 BY 1
007500                UNTIL WKS-I > WKS-TOTAL-RETORNOS
007510        COMPUTE WKS-MEDIA-RETORNOS =
007520                WKS-SUMA-RETORNOS / WKS-TOTAL-RETORNOS
007530     END-IF.
007540 CALCULA-MEDIA-RETORNOS-E. EXIT.
007550
007560 ACUMULA-RETORNO SECTION.
007570     ADD WKS-RETORNOS (WKS-I) TO WKS-SUMA-RETORNOS.
007580 ACUMULA-RETORNO-E. EXIT.
007590
007600 CALCULA-DESV-RETORNOS SECTION.
007610     MOVE 0 TO WKS-SUMA-CUADRADOS
007620     MOVE 0 TO WKS-DESV-RETORNOS
007630     IF WKS-TOTAL-RETORNOS > 1
007640        PERFORM ACUMULA-CUADRADO VARYING WKS-I FROM 1 BY 1
007650                UNTIL WKS-I > WKS-TOTAL-RETORNOS
007660        COMPUTE WKS-VARIANZA =
007670                WKS-SUMA-CUADRADOS / (WKS-TOTAL-RETORNOS - 1)
007680        MOVE WKS-VARIANZA TO WKS-RAIZ-X
007690        PERFORM CALCULA-RAIZ-CUADRADA
007700        MOVE WKS-RAIZ-RESULTADO TO WKS-DESV-RETORNOS
007710     END-IF.
007720 CALCULA-DESV-RETORNOS-E. EXIT.
007730
007740 ACUMULA-CUADRADO SECTION.
007750     COMPUTE WKS-DIF-MEDIA = WKS-RETORNOS (WKS-I) -
007760                              WKS-MEDIA-RETORNOS
007770     COMPUTE WKS-SUMA-CUADRADOS = WKS-SUMA-CUADRADOS +
007780             (WKS-DIF-MEDIA * WKS-DIF-MEDIA).
007790 ACUMULA-CUADRADO-E. EXIT.
007800
007810 CALCULA-SHARPE SECTION.
007820     IF WKS-DESV-RETORNOS = 0
007830        MOVE 0 TO BTRS-SHARPE
007840     ELSE
007850        COMPUTE BTRS-SHARPE ROUNDED =
007860           (WKS-MEDIA-RETORNOS / WKS-DESV-RETORNOS) * WKS-RAIZ-252
007870     END-IF.
007880 CALCULA-SHARPE-E. EXIT.
007890
007900 CALCULA-SORTINO SECTION.
007910     MOVE 0 TO WKS-CONTADOR-NEGATIVOS
007920     MOVE 0 TO WKS-SUMA-NEGATIVOS
007930     IF WKS-TOTAL-RETORNOS > 0
007940        PERFORM CUENTA-NEGATIVO VARYING WKS-I FROM 1 BY 1
007950                UNTIL WKS-I > WKS-TOTAL-RETORNOS
007960     END-IF
007970     IF WKS-CONTADOR-NEGATIVOS < 2
007980        MOVE 0 TO BTRS-SORTINO
007990     ELSE
008000        COMPUTE WKS-MEDIA-NEG =
008010                WKS-SUMA-NEGATIVOS / WKS-CONTADOR-NEGATIVOS
008020        MOVE 0 TO WKS-SUMA-CUAD-NEG
008030        PERFORM ACUMULA-CUADRADO-NEG VARYING WKS-I FROM 1 BY 1
008040                UNTIL WKS-I > WKS-TOTAL-RETORNOS
008050        COMPUTE WKS-VARIANZA-NEG =
008060                WKS-SUMA-CUAD-NEG / (WKS-CONTADOR-NEGATIVOS - 1)
008070        MOVE WKS-VARIANZA-NEG TO WKS-RAIZ-X
008080        PERFORM CALCULA-RAIZ-CUADRADA
008090        IF WKS-RAIZ-RESULTADO = 0
008100           MOVE 0 TO BTRS-SORTINO
008110        ELSE
008120           COMPUTE BTRS-SORTINO ROUNDED =
008130              (WKS-MEDIA-RETORNOS / WKS-RAIZ-RESULTADO) *
008140               WKS-RAIZ-252
008150        END-IF
008160     END-IF.
008170 CALCULA-SORTINO-E. EXIT.
008180
008190 CUENTA-NEGATIVO SECTION.
008200     IF WKS-RETORNOS (WKS-I) < 0
008210        ADD 1 TO WKS-CONTADOR-NEGATIVOS
008220        ADD WKS-RETORNOS (WKS-I) TO WKS-SUMA-NEGATIVOS
008230     END-IF.
008240 CUENTA-NEGATIVO-E. EXIT.
008250
008260 ACUMULA-CUADRADO-NEG SECTION.
008270     IF WKS-RETORNOS (WKS-I) < 0
008280        COMPUTE WKS-DIF-MEDIA = WKS-RETORNOS (WKS-I) - WKS-MEDIA-NEG
008290        COMPUTE WKS-SUMA-CUAD-NEG = WKS-SUMA-CUAD-NEG +
008300                (WKS-DIF-MEDIA * WKS-DIF-MEDIA)
008310     END-IF.
008320 ACUMULA-CUADRADO-NEG-E. EXIT.
008330
008340 CALCULA-VOLATILIDAD SECTION.
008350     COMPUTE BTRS-VOLATILIDAD ROUNDED =
008360        WKS-DESV-RETORNOS * WKS-RAIZ-252 * 100.
008370 CALCULA-VOLATILIDAD-E. EXIT.
008380
008390 CALCULA-CALMAR SECTION.
008400     IF BTRS-DD-PORCENTAJE = 0
008410        MOVE 0 TO BTRS-CALMAR
008420     ELSE
008430        COMPUTE BTRS-CALMAR ROUNDED =
008440                BTRS-CAGR-PORCENTAJE / BTRS-DD-PORCENTAJE
008450     END-IF.
008460 CALCULA-CALMAR-E. EXIT.
008470
008480 ORDENA-RENDIMIENTOS SECTION.
008490     IF WKS-TOTAL-RETORNOS > 1
008500        PERFORM ORDENA-PASADA VARYING WKS-I FROM 1 BY 1
008510                UNTIL WKS-I > WKS-TOTAL-RETORNOS - 1
008520     END-IF.
008530 ORDENA-RENDIMIENTOS-E. EXIT.
008540
008550 ORDENA-PASADA SECTION.
008560     COMPUTE WKS-LIMITE-PASADA = WKS-TOTAL-RETORNOS - WKS-I
008570     PERFORM ORDENA-COMPARA VARYING WKS-J FROM 1 BY 1
008580             UNTIL WKS-J > WKS-LIMITE-PASADA.
008590 ORDENA-PASADA-E. EXIT.
008600
008610 ORDENA-COMPARA SECTION.
008620     IF WKS-RETORNOS (WKS-J) > WKS-RETORNOS (WKS-J + 1)
008630        MOVE WKS-RETORNOS (WKS-J)     TO WKS-RETORNO-TEMP
008640        MOVE WKS-RETORNOS (WKS-J + 1) TO WKS-RETORNOS (WKS-J)
008650        MOVE WKS-RETORNO-TEMP         TO WKS-RETORNOS (WKS-J + 1)
008660     END-IF.
008670 ORDENA-COMPARA-E. EXIT.
008680
008690 CALCULA-VAR-95 SECTION.
008700     IF WKS-TOTAL-RETORNOS < 1
008710        MOVE 0 TO BTRS-VAR-95
008720     ELSE
008730        COMPUTE WKS-RANGO-H = 0.05 * (WKS-TOTAL-RETORNOS - 1)
008740        COMPUTE WKS-RANGO-H-ENTERO = WKS-RANGO-H
008750        COMPUTE WKS-RANGO-H-FRACCION =
008760                WKS-RANGO-H - WKS-RANGO-H-ENTERO
008770        COMPUTE WKS-INDICE-INFERIOR = WKS-RANGO-H-ENTERO + 1
008780        COMPUTE WKS-INDICE-SUPERIOR = WKS-INDICE-INFERIOR + 1
008790        IF WKS-INDICE-SUPERIOR > WKS-TOTAL-RETORNOS
008800           MOVE WKS-INDICE-INFERIOR TO WKS-INDICE-SUPERIOR
008810        END-IF
008820        COMPUTE WKS-VAR-FUENTE =
008830           WKS-RETORNOS (WKS-INDICE-INFERIOR) +
008840           (WKS-RANGO-H-FRACCION *
008850           (WKS-RETORNOS (WKS-INDICE-SUPERIOR) -
008860            WKS-RETORNOS (WKS-INDICE-INFERIOR)))
008870        IF WKS-VAR-FUENTE < 0
008880           COMPUTE BTRS-VAR-95 ROUNDED = (0 - WKS-VAR-FUENTE) * 100
008890        ELSE
008900           COMPUTE BTRS-VAR-95 ROUNDED = WKS-VAR-FUENTE * 100
008910        END-IF
008920     END-IF.
008930 CALCULA-VAR-95-E. EXIT.
008940
008950******************************************************************
008960*   SUBRUTINAS NUMERICAS: RAIZ CUADRADA (NEWTON), LOGARITMO       *
008970*   NATURAL Y EXPONENCIAL (SERIE DE TAYLOR CON REDUCCION DE       *
008980*   RANGO), PORQUE EL COMPILADOR NO TRAE SOPORTE PARA EXPONENTES  *
008990*   FRACCIONARIOS.                                                *
009000******************************************************************
009010 CALCULA-RAIZ-CUADRADA SECTION.
009020     IF WKS-RAIZ-X NOT > 0
009030        MOVE 0 TO WKS-RAIZ-RESULTADO
009040     ELSE
009050        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
009060        PERFORM ITERA-NEWTON-RAIZ VARYING WKS-K-SERIE FROM 1 BY 1
009070                UNTIL WKS-K-SERIE > 20
009080     END-IF.
009090 CALCULA-RAIZ-CUADRADA-E. EXIT.
009100
009110 ITERA-NEWTON-RAIZ SECTION.
009120     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
009130        (WKS-RAIZ-RESULTADO + (WKS-RAIZ-X / WKS-RAIZ-RESULTADO)) / 2.
009140 ITERA-NEWTON-RAIZ-E. EXIT.
009150
009160 CALCULA-POTENCIA SECTION.
009170     IF WKS-POT-BASE NOT > 0
009180        MOVE 0 TO WKS-POT-RESULTADO
009190     ELSE
009200        MOVE WKS-POT-BASE TO WKS-LN-X
009210        PERFORM CALCULA-LN-BASE
009220        COMPUTE WKS-EXP-X = WKS-POT-EXPONENTE * WKS-LN-RESULT
009230        PERFORM CALCULA-EXP-BASE
009240        MOVE WKS-EXP-RESULT TO WKS-POT-RESULTADO
009250     END-IF.
009260 CALCULA-POTENCIA-E. EXIT.
009270
009280 CALCULA-LN-BASE SECTION.
009290     COMPUTE WKS-LN-Y  = (WKS-LN-X - 1) / (WKS-LN-X + 1)
009300     COMPUTE WKS-LN-Y2 = WKS-LN-Y * WKS-LN-Y
009310     MOVE WKS-LN-Y TO WKS-LN-POTENCIA
009320     MOVE WKS-LN-Y TO WKS-LN-SUMA
009330     PERFORM SUMA-TERMINO-LN VARYING WKS-K-SERIE FROM 2 BY 1
009340             UNTIL WKS-K-SERIE > 30
009350     COMPUTE WKS-LN-RESULT = 2 * WKS-LN-SUMA.
009360 CALCULA-LN-BASE-E. EXIT.
009370
009380 SUMA-TERMINO-LN SECTION.
009390     COMPUTE WKS-LN-POTENCIA = WKS-LN-POTENCIA * WKS-LN-Y2
009400     COMPUTE WKS-LN-DENOMINADOR = (2 * WKS-K-SERIE) - 1
009410     COMPUTE WKS-LN-SUMA = WKS-LN-SUMA +
009420             (WKS-LN-POTENCIA / WKS-LN-DENOMINADOR).
009430 SUMA-TERMINO-LN-E. EXIT.
009440
009450 CALCULA-EXP-BASE SECTION.
009460     COMPUTE WKS-EXP-X-RED = WKS-EXP-X / 1024
009470     MOVE 1 TO WKS-EXP-SUMA
009480     MOVE 1 TO WKS-EXP-TERMINO
009490     PERFORM SUMA-TERMINO-EXP VARYING WKS-K-SERIE FROM 1 BY 1
009500             UNTIL WKS-K-SERIE > 25
009510     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULT
009520     PERFORM ELEVA-AL-CUADRADO-EXP VARYING WKS-K-SERIE FROM 1 BY 1
009530             UNTIL WKS-K-SERIE > 10.
009540 CALCULA-EXP-BASE-E. EXIT.
009550
009560 SUMA-TERMINO-EXP SECTION.
009570     COMPUTE WKS-EXP-TERMINO =
009580        (WKS-EXP-TERMINO * WKS-EXP-X-RED) / WKS-K-SERIE
009590     ADD WKS-EXP-TERMINO TO WKS-EXP-SUMA.
009600 SUMA-TERMINO-EXP-E. EXIT.
009610
009620 ELEVA-AL-CUADRADO-EXP SECTION.
009630     COMPUTE WKS-EXP-RESULT = WKS-EXP-RESULT * WKS-EXP-RESULT.
009640 ELEVA-AL-CUADRADO-EXP-E. EXIT.
009650
009660******************************************************************
009670*          I M P R E S I O N   D E L   R E P O R T E              *
009680******************************************************************
009690 IMPRIME-REPORTE SECTION.
009700     PERFORM IMPRIME-CABECERA
009710     PERFORM REABRE-BTOPER
009720     MOVE 'N' TO WKS-FIN-BTOPER-SW
009730     PERFORM LEE-OPERACION
009740     PERFORM IMPRIME-DETALLE UNTIL FIN-BTOPER
009750     PERFORM IMPRIME-TOTALES.
009760 IMPRIME-REPORTE-E. EXIT.
009770
009780 REABRE-BTOPER SECTION.
009790     CLOSE BTOPER
009800     OPEN  INPUT BTOPER.
009810 REABRE-BTOPER-E. EXIT.
009820
009830 IMPRIME-CABECERA SECTION.
009840     MOVE SPACES TO WKS-LINEA-SALIDA
009850     MOVE 'REPORTE DE RESULTADOS DE BACKTESTING' TO WKS-CAB-TITULO
009860     WRITE REG-BTRESU FROM WKS-CABECERA
009870     IF FS-BTRESU NOT = 0
009880        DISPLAY 'ERROR AL GRABAR BTRESU, STATUS: ' FS-BTRESU
009890                UPON CONSOLE
009900     END-IF.
009910 IMPRIME-CABECERA-E. EXIT.
009920
009930 LEE-OPERACION SECTION.
009940     READ BTOPER
009950        AT END MOVE 'S' TO WKS-FIN-BTOPER-SW
009960     END-READ.
009970 LEE-OPERACION-E. EXIT.
009980
009990 IMPRIME-DETALLE SECTION.
010000     MOVE SPACES        TO WKS-LINEA-SALIDA
010010     MOVE BTOP-TIPO     TO WKS-DET-TIPO
010020     MOVE BTOP-FECHA    TO WKS-DET-FECHA
010030     MOVE BTOP-PRECIO   TO WKS-DET-PRECIO
010040     MOVE BTOP-GANANCIA TO WKS-DET-GANANCIA
010050     MOVE BTOP-SALDO    TO WKS-DET-SALDO
010060     WRITE REG-BTRESU FROM WKS-DETALLE
010070     PERFORM LEE-OPERACION.
010080 IMPRIME-DETALLE-E. EXIT.
010090
010100 IMPRIME-TOTALES SECTION.
010110     MOVE SPACES TO WKS-LINEA-SALIDA
010120     MOVE 'TOTAL DE OPERACIONES CERRADAS' TO WKS-TOT-ETIQUETA
010130     MOVE BTRS-TOTAL-OPERACIONES          TO WKS-TOT-VALOR
010140     PERFORM ESCRIBE-LINEA-TOTAL
010150
010160     MOVE SPACES TO WKS-LINEA-SALIDA
010170     MOVE 'GANANCIA / PERDIDA TOTAL' TO WKS-TOT-ETIQUETA
010180     MOVE BTRS-GANANCIA-TOTAL        TO WKS-TOT-VALOR
010190     PERFORM ESCRIBE-LINEA-TOTAL
010200
010210     MOVE SPACES TO WKS-LINEA-SALIDA
010220     MOVE 'PORCENTAJE DE ACIERTO' TO WKS-TOT-ETIQUETA
010230     MOVE BTRS-PORC-ACIERTO       TO WKS-TOT-VALOR
010240     PERFORM ESCRIBE-LINEA-TOTAL
010250
010260     MOVE SPACES TO WKS-LINEA-SALIDA
010270     MOVE 'MAXIMO DRAWDOWN, MONTO' TO WKS-TOT-ETIQUETA
010280     MOVE BTRS-DD-MONTO            TO WKS-TOT-VALOR
010290     PERFORM ESCRIBE-LINEA-TOTAL
010300
010310     MOVE SPACES TO WKS-LINEA-SALIDA
010320     MOVE 'MAXIMO DRAWDOWN, PORCENTAJE' TO WKS-TOT-ETIQUETA
010330     MOVE BTRS-DD-PORCENTAJE             TO WKS-TOT-VALOR
010340     PERFORM ESCRIBE-LINEA-TOTAL
010350
010360     MOVE SPACES TO WKS-LINEA-SALIDA
010370     MOVE 'CAGR, PORCENTAJE ANUAL' TO WKS-TOT-ETIQUETA
010380     MOVE BTRS-CAGR-PORCENTAJE     TO WKS-TOT-VALOR
010390     PERFORM ESCRIBE-LINEA-TOTAL
010400
010410     MOVE SPACES TO WKS-LINEA-SALIDA
010420     MOVE 'RAZON DE SHARPE' TO WKS-TOT-ETIQUETA
010430     MOVE BTRS-SHARPE       TO WKS-TOT-VALOR
010440     PERFORM ESCRIBE-LINEA-TOTAL
010450
010460     MOVE SPACES TO WKS-LINEA-SALIDA
010470     MOVE 'RAZON DE SORTINO' TO WKS-TOT-ETIQUETA
010480     MOVE BTRS-SORTINO       TO WKS-TOT-VALOR
010490     PERFORM ESCRIBE-LINEA-TOTAL
010500
010510     MOVE SPACES TO WKS-LINEA-SALIDA
010520     MOVE 'RAZON DE CALMAR' TO WKS-TOT-ETIQUETA
010530     MOVE BTRS-CALMAR       TO WKS-TOT-VALOR
010540     PERFORM ESCRIBE-LINEA-TOTAL
010550
010560     MOVE SPACES TO WKS-LINEA-SALIDA
010570     MOVE 'VOLATILIDAD ANUALIZADA' TO WKS-TOT-ETIQUETA
010580     MOVE BTRS-VOLATILIDAD         TO WKS-TOT-VALOR
010590     PERFORM ESCRIBE-LINEA-TOTAL
010600
010610     MOVE SPACES TO WKS-LINEA-SALIDA
010620     MOVE 'VALOR EN RIESGO AL 95 POR CIENTO' TO WKS-TOT-ETIQUETA
010630     MOVE BTRS-VAR-95                          TO WKS-TOT-VALOR
010640     PERFORM ESCRIBE-LINEA-TOTAL
010650
010660     MOVE SPACES TO WKS-LINEA-SALIDA
010670     MOVE 'SALDO FINAL' TO WKS-TOT-ETIQUETA
010680     MOVE BTRS-SALDO-FINAL TO WKS-TOT-VALOR
010690     PERFORM ESCRIBE-LINEA-TOTAL.
010700 IMPRIME-TOTALES-E. EXIT.
010710
010720 ESCRIBE-LINEA-TOTAL SECTION.
010730     WRITE REG-BTRESU FROM WKS-TOTALES
010740     IF FS-BTRESU NOT = 0
010750        DISPLAY 'ERROR AL GRABAR BTRESU, STATUS: ' FS-BTRESU
010760                UPON CONSOLE
010770     END-IF.
010780 ESCRIBE-LINEA-TOTAL-E. EXIT.
010790
010800 ESTADISTICAS SECTION.
010810     DISPLAY '******************************************'
010820     MOVE WKS-TOTAL-BARRAS         TO WKS-MASCARA
010830     DISPLAY 'BARRAS PROCESADAS:           ' WKS-MASCARA
010840     MOVE WKS-CONTADOR-OPERACIONES TO WKS-MASCARA
010850     DISPLAY 'OPERACIONES CERRADAS:        ' WKS-MASCARA
010860     MOVE WKS-CONTADOR-GANADORAS   TO WKS-MASCARA
010870     DISPLAY 'OPERACIONES GANADORAS:       ' WKS-MASCARA
010880     DISPLAY '******************************************'.
010890 ESTADISTICAS-E. EXIT.
010900
010910 CIERRA-ARCHIVOS SECTION.
010920     CLOSE BTBARR  BTPARM
010930           BTOPER  BTRESU.
010940 CIERRA-ARCHIVOS-E. EXIT.
