000010******************************************************************
000020*    COPY        : BTPARM1                                       *
000030*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000040*    APLICACION  : BACKTESTING DE ESTRATEGIAS                    *
000050*    PROGRAMA    : BKTEST1                                       *
000060*    DESCRIPCION : LAYOUT DEL PARAMETRO DE ESTRATEGIA QUE FIJA   *
000070*                : LOS PERIODOS DE LOS INDICADORES Y LOS         *
000080*                : UMBRALES DE ENTRADA Y SALIDA.                 *
000090*    ARCHIVOS    : BTPARM=C                                      *
000100******************************************************************
000110 01  REG-BTPARM.
000120     02 BTPM-EMA-RAPIDA                PIC 9(03).
000130     02 BTPM-EMA-LENTA                 PIC 9(03).
000140     02 BTPM-RSI-PERIODO               PIC 9(03).
000150     02 BTPM-MACD-RAPIDA               PIC 9(03).
000160     02 BTPM-MACD-LENTA                PIC 9(03).
000170     02 BTPM-MACD-SENAL-PER            PIC 9(03).
000180     02 BTPM-SALDO-INICIAL             PIC S9(11)V99.
000190     02 BTPM-TAMANO-POSICION           PIC 9(05)V9(02).
000200     02 BTPM-NIVELES-GRUPO.
000210        04 BTPM-RSI-NIVEL-COMPRA       PIC 9(03)V9(02).
000220        04 BTPM-RSI-NIVEL-VENTA        PIC 9(03)V9(02).
000230     02 BTPM-NIVELES-TABLA REDEFINES BTPM-NIVELES-GRUPO.
000240        04 BTPM-RSI-NIVEL              PIC 9(03)V9(02) OCCURS 2
000250                                                  TIMES.
000260     02 FILLER                         PIC X(32).
