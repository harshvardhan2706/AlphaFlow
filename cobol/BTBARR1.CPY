000010******************************************************************
000020*    COPY        : BTBARR1                                       *
000030*    PROGRAMADOR : MARIA ELENA CASTILLO SIC (MECS)               *
000040*    APLICACION  : BACKTESTING DE ESTRATEGIAS                    *
000050*    PROGRAMA    : BKTEST1                                       *
000060*    DESCRIPCION : LAYOUT DE LA BARRA DIARIA DE PRECIOS (OHLCV)  *
000070*                : QUE ALIMENTA EL MOTOR DE BACKTESTING.         *
000080*    ARCHIVOS    : BTBARR=C                                      *
000090******************************************************************
000100*--> FECHA-APERTURA-MAXIMO-MINIMO-CIERRE-VOLUMEN, 80 POSICIONES
000110 01  REG-BTBARR.
000120     02 BTBR-FECHA                     PIC X(10).
000130     02 BTBR-FECHA-R  REDEFINES BTBR-FECHA.
000140        04 BTBR-FECHA-ANIO             PIC X(04).
000150        04 FILLER                      PIC X(01).
000160        04 BTBR-FECHA-MES              PIC X(02).
000170        04 FILLER                      PIC X(01).
000180        04 BTBR-FECHA-DIA              PIC X(02).
000190     02 BTBR-APERTURA                  PIC S9(9)V9(4).
000200     02 BTBR-MAXIMO                    PIC S9(9)V9(4).
000210     02 BTBR-MINIMO                    PIC S9(9)V9(4).
000220     02 BTBR-CIERRE                    PIC S9(9)V9(4).
000230     02 BTBR-VOLUMEN                   PIC 9(12).
000240     02 FILLER                         PIC X(06).
