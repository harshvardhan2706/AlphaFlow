000010******************************************************************
000020*    COPY        : BTOPER1                                       *
000030*    PROGRAMADOR : ERICK RAMIREZ (PEDR)                          *
000040*    FECHA       : 30/01/2023                                    *
000050*    APLICACION  : BACKTESTING DE ESTRATEGIAS                    *
000060*    PROGRAMA    : BKTEST1                                       *
000070*    DESCRIPCION : LAYOUT DEL REGISTRO DE OPERACIONES (ENTRADAS  *
000080*                : Y SALIDAS) QUE PRODUCE EL SIMULADOR DE        *
000090*                : ESTRATEGIA. UNA LINEA POR CADA FILL.          *
000100*    ARCHIVOS    : BTOPER=A                                      *
000110******************************************************************
000120 01  REG-BTOPER.
000130     02 BTOP-TIPO                      PIC X(05).
000140        88 BTOP-ES-ENTRADA                      VALUE 'ENTRY'.
000150        88 BTOP-ES-SALIDA                        VALUE 'EXIT '.
000160     02 BTOP-FECHA                     PIC X(10).
000170     02 BTOP-FECHA-R  REDEFINES BTOP-FECHA.
000180        04 BTOP-FECHA-ANIO             PIC X(04).
000190        04 FILLER                      PIC X(01).
000200        04 BTOP-FECHA-MES              PIC X(02).
000210        04 FILLER                      PIC X(01).
000220        04 BTOP-FECHA-DIA              PIC X(02).
000230     02 BTOP-PRECIO                    PIC S9(9)V9(4).
000240     02 BTOP-GANANCIA                  PIC S9(11)V99.
000250     02 BTOP-SALDO                     PIC S9(11)V99.
000260     02 FILLER                         PIC X(26).
